000100******************************************************************
000110*                                                                *
000120*A    ABSTRACT..                                                 *
000130*  RCVTALDR IS THE UNIT-2 TEST-HARNESS DRIVER.  IT REPLAYS A FILE*
000140*  OF VOTE-TRANSFER EVENTS THROUGH THE RCVTALLY ACCUMULATOR, ONE *
000150*  CALL PER EVENT, THEN WALKS THE ACCUMULATED CELLS BACK OUT OF  *
000160*  RCVTALLY (VIA THE 'C'/'G' FUNCTIONS) AND WRITES THE TALLY     *
000170*  TRANSFER REPORT, BROKEN BY ROUND NUMBER, THAT FEEDS THE       *
000180*  SANKEY-DIAGRAM VOTE-FLOW DISPLAY DOWNSTREAM.                  *
000190*                                                                *
000200*J    JCL..                                                      *
000210* //RCVTALDR EXEC PGM=RCVTALDR                                   *
000220* //EVENTIN  DD  DSN=RCV.TRANSFER.EVENTS,DISP=SHR                *
000230* //TALLYRPT DD  DSN=RCV.TALLY.REPORT,DISP=(NEW,                 *
000240* //             CATLG,DELETE)                                   *
000250*                                                                *
000260*P    ENTRY PARAMETERS..                                         *
000270*     NONE.                                                      *
000280*                                                                *
000290*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000300*     ANY SEVERE CONDITION BELOW ABORTS THE RUN - NO PARTIAL     *
000310*     REPORT IS LEFT USABLE.                                     *
000320*     - EVENTS FILE WILL NOT OPEN                                *
000330*     - TALLY REPORT FILE WILL NOT OPEN                          *
000340*     - RCVTALLY RETURNS A NON-ZERO RETURN CODE ON ANY CALL      *
000350*     (TABLE FULL, BAD INDEX)                                    *
000360*                                                                *
000370*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000380*     RCVTALLY (UNIT-2 ACCUMULATOR)                              *
000390*     CKABEND  (HOUSE ABEND/DUMP UTILITY)                        *
000400*                                                                *
000410*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000420*     SEE RCVMAXCT.                                              *
000430*                                                                *
000440******************************************************************
003200*    CHANGE LOG                                                  *
003300*    02/1989  RTM  ORIGINAL MEMBER                                *
003400*    11/1998  DWO  Y2K REVIEW - NO DATE-SENSITIVE FIELDS FOUND    *
003500*                  IN THIS PROGRAM                                *
003600*    05/2009  CLN  ADDED ROUND-SUBTOTAL LINE TO THE REPORT - NOT  *
003700*                  PRESENT IN THE ORIGINAL VISUALIZATION FEED BUT *
003800*                  REQUESTED BY THE AUDIT DESK FOR RECONCILIATION*
003900*    01/2015  TH   TICKET RCV-151 - NO CHANGE, CROSS-REFERENCED   *
004000*                  HERE FOR THE MAX-TALLY-CELLS RAISE             *
004010*    04/2025  PKW  TICKET RCV-163 - 1000-INITIALIZATION NOW ZEROES*
004020*                  WS-PRIOR-ROUND THROUGH WS-PRIOR-ROUND-RAW,     *
004030*                  MATCHING THE FIELD COMMENT - THE RAW MOVE WAS  *
004040*                  DECLARED BUT NEVER USED                        *
004050*    04/2025  PKW  TICKET RCV-163 - 2200-CALL-ADD-TRANSFER NOW    *
004060*                  DISPLAYS LK-TRACE-VIEW WHEN THE UPSI-0 TRACE   *
004070*                  SWITCH (RCV-TRACE-ON) IS SET - THE SWITCH AND  *
004080*                  VIEW WERE DECLARED BUT NEVER EXERCISED         *
004081*    05/2025  PKW  TICKET RCV-164 - RESTORED THE SHOP'S OWN        *
004082*                  COLUMN HABIT (PARAGRAPH/01-LEVEL AT 14, FIRST   *
004083*                  VERB/05-LEVEL AT 18-19) THROUGHOUT - A PRIOR    *
004084*                  PASS HAD LEFT THIS AND THE OTHER TWO PROGRAMS   *
004085*                  AT A SHALLOW AREA-A INDENT NOT USED BY THIS SHOP*
004086*    05/2025  PKW  TICKET RCV-164 - WS-UNSTR-PTR MOVED OUT OF      *
004087*                  VARIABLE-WORK-AREA TO A STANDALONE 77-LEVEL -   *
004088*                  IT IS A SCRATCH SUBSCRIPT, NOT RECORD DATA       *
004100******************************************************************
004200       IDENTIFICATION DIVISION.
004300       PROGRAM-ID.    RCVTALDR.
004400       AUTHOR.        R T MALONE.
004500       INSTALLATION.  RCV-TAB-SYSTEMS.
004600       DATE-WRITTEN.  02/09/89.
004700       DATE-COMPILED.
004800       SECURITY.      THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
004900                      RCV-TAB-SYSTEMS.  UNAUTHORIZED USE OR DISCLOSURE
005000                      IS PROHIBITED.
005100       EJECT
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.  IBM-370.
005500       OBJECT-COMPUTER.  IBM-370.
005600       SPECIAL-NAMES.
005700           UPSI-0 ON STATUS IS RCV-TRACE-ON
005800                     OFF STATUS IS RCV-TRACE-OFF.
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT TRANSFER-EVENTS-FILE
006200               ASSIGN TO EVENTIN
006300               FILE STATUS IS WS-EVENTIN-STATUS.
006400           SELECT TALLY-TRANSFER-REPORT
006500               ASSIGN TO TALLYRPT
006600               FILE STATUS IS WS-TALLYRPT-STATUS.
006700       EJECT
006800       DATA DIVISION.
006900       FILE SECTION.
007000       FD  TRANSFER-EVENTS-FILE
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD.
007300       01  TRANSFER-EVENT-REC          PIC X(200).
007400*
007500       FD  TALLY-TRANSFER-REPORT
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD.
007800       01  TALLY-TRANSFER-REC         PIC X(128).
007900       EJECT
008000       WORKING-STORAGE SECTION.
008100       01  FILLER                      PIC X(32) VALUE
008200               'RCVTALDR WORKING STORAGE BEGINS'.
008300*
008400           COPY RCVMAXCT.
008500       EJECT
008600           COPY RCVTALPM.
008700       EJECT
008800           COPY RCVRPTLN.
008900       EJECT
009000       01  FILE-STATUS-AREA.
009100           05  WS-EVENTIN-STATUS       PIC X(02).
009200               88  EVENTIN-OK          VALUE '00'.
009300           05  WS-TALLYRPT-STATUS      PIC X(02).
009400               88  TALLYRPT-OK         VALUE '00'.
009500           05  FILLER                  PIC X(06).
009600*
009700       01  SWITCHES-AREA.
009800           05  WS-EOF-SWITCH           PIC X(01).
009900               88  END-OF-FILE         VALUE 'Y'.
010000               88  NOT-END-OF-FILE     VALUE 'N'.
010100           05  FILLER                  PIC X(05).
010200*
010300       01  VARIABLE-WORK-AREA.
010400           05  WS-EVENT-LINE           PIC X(200).
010600           05  WS-EVT-ROUND            PIC 9(04).
010700           05  WS-EVT-SOURCE           PIC X(40).
010800           05  WS-EVT-TARGET           PIC X(40).
010900           05  WS-EVT-DELTA            PIC S9(9)V9(9)
011000                                       SIGN IS LEADING SEPARATE CHARACTER.
011100           05  FILLER                  PIC X(10).
011200*
011300*    RAW TWO-HALF VIEW OF THE EVENT LINE - USED TO DISPLAY AN
011400*    EVENT RECORD THAT FAILED THE RCVTALLY CALL WITHOUT RELYING
011500*    ON THE UNSTRUNG SUBFIELDS (WHICH MAY THEMSELVES BE GARBLED).
011600       01  WS-EVENT-LINE-RAW-VIEW REDEFINES WS-EVENT-LINE.
011700           05  WS-EVT-RAW-FIRST-HALF   PIC X(100).
011800           05  WS-EVT-RAW-SECOND-HALF  PIC X(100).
011810*
011820*    UNSTRING POINTER IS A SCRATCH SUBSCRIPT INTO WS-EVENT-LINE,
011830*    NOT PART OF ANY RECORD-SHAPED WORK AREA - CARRIED AT THE 77
011840*    LEVEL, NOT GROUPED UNDER VARIABLE-WORK-AREA.
011850       77  WS-UNSTR-PTR                PIC 9(05) COMP.
011900*
012000       01  WORK-COUNTERS-AREA.
012100           05  WS-EVENTS-READ-CNTR     PIC S9(9) COMP-3 VALUE ZERO.
012200           05  WS-TOTAL-CELL-COUNT     PIC 9(04) COMP   VALUE ZERO.
012300           05  WS-CELL-IDX             PIC 9(04) COMP   VALUE ZERO.
012400           05  WS-PRIOR-ROUND          PIC 9(04)        VALUE ZERO.
012410*
012420*    RAW VIEW OF THE PRIOR-ROUND BREAK FIELD - 1000-INITIALIZATION
012430*    WRITES THE BREAK FIELD'S INITIAL ZERO THROUGH THIS VIEW AS
012440*    LITERAL DIGIT BYTES RATHER THAN A NUMERIC MOVE, SO THE RESET
012445*    DOES NOT DEPEND ON WS-PRIOR-ROUND ALREADY HOLDING A VALID
012448*    NUMERIC VALUE AT PROGRAM LOAD TIME.
012450           05  WS-PRIOR-ROUND-RAW REDEFINES WS-PRIOR-ROUND PIC X(04).
012500           05  WS-ROUND-SUBTOTAL       PIC S9(9)V9(9)   VALUE ZERO.
012600           05  FILLER                  PIC X(08).
012700*
013300       01  FILLER                      PIC X(30) VALUE
013400               'RCVTALDR WORKING STORAGE ENDS '.
013500       EJECT
013600       PROCEDURE DIVISION.
013700       0000-CONTROL-PROCESS.
013800           PERFORM 1000-INITIALIZATION
013900               THRU 1099-INITIALIZATION-EXIT.
014000           PERFORM 1100-OPEN-FILES
014100               THRU 1199-OPEN-FILES-EXIT.
014200           PERFORM 2000-MAIN-PROCESS
014300               THRU 2000-MAIN-PROCESS-EXIT
014400               UNTIL END-OF-FILE.
014500           PERFORM 3000-PRINT-REPORT
014600               THRU 3099-PRINT-REPORT-EXIT.
014700           PERFORM EOJ9000-CLOSE-FILES
014800               THRU EOJ9000-CLOSE-FILES-EXIT.
014900           GOBACK.
015000       EJECT
015100       1000-INITIALIZATION.
015200           SET NOT-END-OF-FILE TO TRUE.
015300           MOVE SPACES TO WS-EVENT-LINE.
015400           MOVE ZERO   TO WS-EVENTS-READ-CNTR
015500                          WS-TOTAL-CELL-COUNT
015600                          WS-CELL-IDX
015700                          WS-ROUND-SUBTOTAL.
015750           MOVE '0000' TO WS-PRIOR-ROUND-RAW.
015900       1099-INITIALIZATION-EXIT.
016000           EXIT.
016100       EJECT
016200       1100-OPEN-FILES.
016300           OPEN INPUT  TRANSFER-EVENTS-FILE.
016400           IF NOT EVENTIN-OK
016500              DISPLAY 'RCVTALDR SEVERE - EVENTS FILE WILL NOT OPEN - '
016600                      WS-EVENTIN-STATUS
016700              PERFORM EOJ9900-ABEND
016800           END-IF.
016900           OPEN OUTPUT TALLY-TRANSFER-REPORT.
017000           IF NOT TALLYRPT-OK
017100              DISPLAY 'RCVTALDR SEVERE - TALLY REPORT WILL NOT OPEN - '
017200                      WS-TALLYRPT-STATUS
017300              PERFORM EOJ9900-ABEND
017400           END-IF.
017500       1199-OPEN-FILES-EXIT.
017600           EXIT.
017700       EJECT
017800       2000-MAIN-PROCESS.
017900           PERFORM 2100-READ-EVENT-ROW
018000               THRU 2199-READ-EVENT-ROW-EXIT.
018100           IF NOT END-OF-FILE
018200              PERFORM 2200-CALL-ADD-TRANSFER
018300           END-IF.
018400       2000-MAIN-PROCESS-EXIT.
018500           EXIT.
018600*
018700       2100-READ-EVENT-ROW.
018800           MOVE SPACES TO WS-EVENT-LINE.
018900           READ TRANSFER-EVENTS-FILE INTO WS-EVENT-LINE
019000               AT END
019100                  SET END-OF-FILE TO TRUE
019200           END-READ.
019300           IF NOT END-OF-FILE
019400              ADD 1 TO WS-EVENTS-READ-CNTR
019500              MOVE 1 TO WS-UNSTR-PTR
019600              UNSTRING WS-EVENT-LINE DELIMITED BY ','
019700                  INTO WS-EVT-ROUND,  WS-EVT-SOURCE,
019800                       WS-EVT-TARGET, WS-EVT-DELTA
019900                  WITH POINTER WS-UNSTR-PTR
020000              END-UNSTRING
020100           END-IF.
020200       2199-READ-EVENT-ROW-EXIT.
020300           EXIT.
020400*
020500       2200-CALL-ADD-TRANSFER.
020600           MOVE 'A'           TO LK-FUNCTION-CODE.
020700           MOVE WS-EVT-ROUND  TO LK-ROUND-NUMBER.
020800           MOVE WS-EVT-SOURCE TO LK-SOURCE-CANDIDATE.
020900           MOVE WS-EVT-TARGET TO LK-TARGET-CANDIDATE.
021000           MOVE WS-EVT-DELTA  TO LK-TRANSFER-VALUE-DELTA.
021050           IF RCV-TRACE-ON
021060              DISPLAY 'RCVTALDR TRACE - PARM KEYS  - '
021070                      LKT-FUNCTION-AND-KEYS
021080              DISPLAY 'RCVTALDR TRACE - PARM VALUE - '
021090                      LKT-TRANSFER-VALUE
021095           END-IF.
021100           CALL 'RCVTALLY' USING LK-TALLY-PARM.
021200           IF LK-RETURN-CODE NOT = ZERO
021300              DISPLAY 'RCVTALDR SEVERE - RCVTALLY RETURN CODE '
021400                      LK-RETURN-CODE ' ON EVENT ' WS-EVENTS-READ-CNTR
021500              DISPLAY 'RCVTALDR - OFFENDING EVENT - '
021600                      WS-EVT-RAW-FIRST-HALF
021700              PERFORM EOJ9900-ABEND
021800           END-IF.
021900       EJECT
022000       3000-PRINT-REPORT.
022100           MOVE 'C' TO LK-FUNCTION-CODE.
022200           CALL 'RCVTALLY' USING LK-TALLY-PARM.
022300           MOVE LK-CELL-INDEX TO WS-TOTAL-CELL-COUNT.
022400           PERFORM 3200-PRINT-ONE-CELL
022500               VARYING WS-CELL-IDX FROM 1 BY 1
022600               UNTIL WS-CELL-IDX > WS-TOTAL-CELL-COUNT.
022700           IF WS-PRIOR-ROUND NOT = ZERO
022800              PERFORM 3230-PRINT-ROUND-SUBTOTAL
022900           END-IF.
023000       3099-PRINT-REPORT-EXIT.
023100           EXIT.
023200*
023300       3200-PRINT-ONE-CELL.
023400           MOVE WS-CELL-IDX TO LK-CELL-INDEX.
023500           MOVE 'G'         TO LK-FUNCTION-CODE.
023600           CALL 'RCVTALLY' USING LK-TALLY-PARM.
023700           IF LK-RETURN-CODE NOT = ZERO
023800              DISPLAY 'RCVTALDR SEVERE - RCVTALLY GET-CELL RETURN CODE '
023900                      LK-RETURN-CODE
024000              PERFORM EOJ9900-ABEND
024100           END-IF.
024200           IF LK-ROUND-NUMBER NOT = WS-PRIOR-ROUND
024300              IF WS-PRIOR-ROUND NOT = ZERO
024400                 PERFORM 3230-PRINT-ROUND-SUBTOTAL
024500              END-IF
024600              MOVE LK-ROUND-NUMBER TO WS-PRIOR-ROUND
024700              MOVE ZERO            TO WS-ROUND-SUBTOTAL
024800           END-IF.
024900           MOVE LK-ROUND-NUMBER          TO TR-ROUND-NUMBER.
025000           MOVE LK-SOURCE-CANDIDATE      TO TR-SOURCE-CANDIDATE.
025100           MOVE LK-TARGET-CANDIDATE      TO TR-TARGET-CANDIDATE.
025200           MOVE LK-TRANSFER-VALUE-DELTA  TO TR-TRANSFER-VALUE.
025300           ADD LK-TRANSFER-VALUE-DELTA   TO WS-ROUND-SUBTOTAL.
025400           MOVE SPACES TO TALLY-TRANSFER-REC.
025500           WRITE TALLY-TRANSFER-REC FROM TALLY-TRANSFER-REPORT-LINE.
025600           IF NOT TALLYRPT-OK
025700              DISPLAY 'RCVTALDR SEVERE - WRITE TO TALLY REPORT FAILED '
025800                      WS-TALLYRPT-STATUS
025900              PERFORM EOJ9900-ABEND
026000           END-IF.
026100       EJECT
026200       3230-PRINT-ROUND-SUBTOTAL.
026300           MOVE WS-PRIOR-ROUND    TO TS-ROUND-NUMBER.
026400           MOVE WS-ROUND-SUBTOTAL TO TS-ROUND-TOTAL.
026500           MOVE SPACES TO TALLY-TRANSFER-REC.
026600           WRITE TALLY-TRANSFER-REC FROM TALLY-SUBTOTAL-LINE.
026700           IF NOT TALLYRPT-OK
026800              DISPLAY 'RCVTALDR SEVERE - WRITE TO TALLY REPORT FAILED '
026900                      WS-TALLYRPT-STATUS
027000              PERFORM EOJ9900-ABEND
027100           END-IF.
027200*
027300       EOJ9000-CLOSE-FILES.
027400           CLOSE TRANSFER-EVENTS-FILE.
027500           CLOSE TALLY-TRANSFER-REPORT.
027600           DISPLAY 'RCVTALDR - EVENTS READ       - ' WS-EVENTS-READ-CNTR.
027700           DISPLAY 'RCVTALDR - ACCUMULATOR CELLS - ' WS-TOTAL-CELL-COUNT.
027800       EOJ9000-CLOSE-FILES-EXIT.
027900           EXIT.
028000*
028100       EOJ9900-ABEND.
028200           DISPLAY 'RCVTALDR - ABNORMAL TERMINATION REQUESTED'.
028300           CALL 'CKABEND'.
028400           GO TO EOJ9999-EXIT.
028500*
028600       EOJ9999-EXIT.
028700           EXIT.
