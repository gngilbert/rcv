000100******************************************************************
000110*                                                                *
000120*A    ABSTRACT..                                                 *
000130*  RCVCVRRD READS A CLEARBALLOT VENDOR CVR CSV EXPORT FOR ONE    *
000140*  TABULATION CONTEST, BUILDS A COLUMN-TO-(RANK,CANDIDATE) LOOKUP*
000150*  TABLE FROM THE HEADER ROW, THEN DECODES EACH BALLOT ROW INTO A*
000160*  NORMALIZED-BALLOT-RECORD ON THE OUTPUT FILE.  THIS IS THE CVR *
000170*  INGEST STEP THAT FEEDS THE ROUND-BY-ROUND TRANSFER TABULATION *
000180*  RUN BY RCVTALDR/RCVTALLY.                                     *
000190*                                                                *
000200*J    JCL..                                                      *
000210* //RCVCVRRD EXEC PGM=RCVCVRRD                                   *
000220* //CTLFILE  DD  DSN=RCV.CONTEST.CONTROL,DISP=SHR                *
000230* //CVRFILE  DD  DSN=RCV.CVR.EXPORT,DISP=SHR                     *
000240* //BALLOUT  DD  DSN=RCV.NORMAL.BALLOT,DISP=(NEW,                *
000250* //             CATLG,DELETE)                                   *
000260*                                                                *
000270*P    ENTRY PARAMETERS..                                         *
000280*     NONE.                                                      *
000290*                                                                *
000300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000310*     ANY SEVERE CONDITION LISTED BELOW CAUSES THE WHOLE READ TO *
000320*     ABORT - NO PARTIAL OUTPUT FILE IS LEFT USABLE.  ABEND IS   *
000330*     VIA CKABEND.                                               *
000340*     - CVR FILE WILL NOT OPEN                                   *
000350*     - CVR FILE HAS NO HEADER ROW                               *
000360*     - HEADER ROW HAS FEWER THAN 10 FIXED COLUMNS               *
000370*     - A CHOICE HEADER CELL DOES NOT SPLIT INTO 6 COLON-        *
000380*     DELIMITED SUBFIELDS                                        *
000390*     - A CHOICE HEADER CELL NAMES AN UNKNOWN CANDIDATE CODE     *
000400*     - A CHOICE HEADER CELL'S RANK EXCEEDS THE CONFIGURED       *
000410*     MAXIMUM RANKINGS ALLOWED                                   *
000420*                                                                *
000430*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000440*     CKABEND (HOUSE ABEND/DUMP UTILITY)                         *
000450*                                                                *
000460*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000470*     SEE RCVMAXCT.                                              *
000480*                                                                *
000490******************************************************************
003800*    CHANGE LOG                                                  *
003900*    06/1985  RTM  ORIGINAL MEMBER                                *
004000*    02/1989  RTM  CARRIED FORWARD UNIT-2 LOOKUP SPLIT TO ITS     *
004100*                  OWN MEMBER (SEE RCVTALLY) - NO CHANGE HERE     *
004200*    04/1993  RTM  RANKING-COUNT WIDENED - SEE RCVBALLT           *
004300*    11/1998  DWO  Y2K REVIEW - NO DATE-SENSITIVE FIELDS FOUND    *
004400*                  IN THIS PROGRAM                                *
004500*    05/2009  CLN  RAISED MAX-CHOICE-COLS - SEE RCVMAXCT          *
004600*    01/2015  TH   TICKET RCV-151 - NO CHANGE IN THIS MEMBER,     *
004700*                  LOGGED HERE FOR CROSS-REFERENCE TO RCVTALCL    *
004800*    09/2024  JT   TICKET RCV-118 - HEADER COLUMN COUNT AND CELL  *
004900*                  SUBFIELD COUNT NOW VALIDATED BY COMMA/COLON    *
005000*                  TALLY RATHER THAN A FIXED UNSTRING COUNT -     *
005100*                  VENDOR WIDENED THE EXPORT PAST OUR OLD LIMIT   *
005200*    09/2024  JT   ADDED PROGRESS-LOG UPSI-0 SWITCH PER REQUEST   *
005300*                  FROM OPERATIONS - SEE SPECIAL-NAMES            *
005310*    03/2025  PKW  TICKET RCV-162 - MALFORMED CONTROL-HEADER      *
005320*                  DIAGNOSTIC WAS DISPLAYING ITS OWN BLANK TEST   *
005330*                  FIELD INSTEAD OF THE RAW LINE - NOW DISPLAYS   *
005340*                  WS-CTL-LINE.  DROPPED THE CC-CONTEST-HEADER-   *
005350*                  VIEW REDEFINES FROM RCVCTLRC - IT ALIASED THE  *
005360*                  SAME BYTES THE UNSTRING HAD ALREADY PROVED     *
005370*                  BLANK.  ADDED A RAW-LINE VIEW OF WS-CVR-LINE   *
005380*                  SO A FAILED BALLOT WRITE LOGS THE OFFENDING    *
005390*                  ROW INSTEAD OF JUST THE FILE STATUS.           *
005400*    03/2025  PKW  TICKET RCV-162 - A SHORT DATA ROW COULD RE-USE *
005410*                  COLUMN TEXT LEFT OVER IN RCOL-COLUMN-VALUE BY   *
005420*                  A LONGER PRIOR ROW (USUALLY THE HEADER) -      *
005430*                  2300-SPLIT-ROW-COLUMNS NOW BLANKS THE WHOLE    *
005440*                  WORK TABLE BEFORE EACH ROW IS SPLIT             *
005441*    05/2025  PKW  TICKET RCV-164 - 2210-DECODE-HEADER-CELL ADDED *
005442*                  CHCOL-ENTRY-COUNT AGAINST RCV-MAX-CHOICE-COLS  *
005443*                  BEFORE THE ADD 1 - A HEADER ROW WITH MORE KEPT *
005444*                  CHOICE COLUMNS THAN THE TABLE HOLDS WAS ABLE   *
005445*                  TO DRIVE CHCOL-IDX PAST THE OCCURS BOUND        *
005446*    05/2025  PKW  TICKET RCV-164 - RESTORED THE SHOP'S OWN        *
005447*                  COLUMN HABIT (PARAGRAPH/01-LEVEL AT 14, FIRST   *
005448*                  VERB/05-LEVEL AT 18-19) THROUGHOUT - A PRIOR    *
005449*                  PASS HAD LEFT THIS AND THE OTHER TWO PROGRAMS   *
005450*                  AT A SHALLOW AREA-A INDENT NOT USED BY THIS SHOP*
005460******************************************************************
005500       IDENTIFICATION DIVISION.
005600       PROGRAM-ID.    RCVCVRRD.
005700       AUTHOR.        R T MALONE.
005800       INSTALLATION.  RCV-TAB-SYSTEMS.
005900       DATE-WRITTEN.  06/14/85.
006000       DATE-COMPILED.
006100       SECURITY.      THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
006200                      RCV-TAB-SYSTEMS.  UNAUTHORIZED USE OR DISCLOSURE
006300                      IS PROHIBITED.
006400       EJECT
006500       ENVIRONMENT DIVISION.
006600       CONFIGURATION SECTION.
006700       SOURCE-COMPUTER.  IBM-370.
006800       OBJECT-COMPUTER.  IBM-370.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM
007100           UPSI-0 ON STATUS IS RCV-PROGRESS-LOG-ON
007200                     OFF STATUS IS RCV-PROGRESS-LOG-OFF.
007300       INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500           SELECT CONTEST-CONTROL-FILE
007600               ASSIGN TO CTLFILE
007700               FILE STATUS IS WS-CTLFILE-STATUS.
007800           SELECT CVR-FILE
007900               ASSIGN TO CVRFILE
008000               FILE STATUS IS WS-CVRFILE-STATUS.
008100           SELECT NORMALIZED-BALLOT-FILE
008200               ASSIGN TO BALLOUT
008300               FILE STATUS IS WS-BALLOUT-STATUS.
008400       EJECT
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  CONTEST-CONTROL-FILE
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD.
009000       01  CONTEST-CONTROL-REC         PIC X(100).
009100*
009200       FD  CVR-FILE
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD.
009500       01  CVR-FILE-REC                PIC X(32000).
009600*
009700       FD  NORMALIZED-BALLOT-FILE
009800           RECORDING MODE IS F
009900           BLOCK CONTAINS 0 RECORDS
010000           LABEL RECORDS ARE STANDARD.
010100       01  NORMALIZED-BALLOT-REC       PIC X(1082).
010200       EJECT
010300       WORKING-STORAGE SECTION.
010400       01  FILLER                      PIC X(32) VALUE
010500               'RCVCVRRD WORKING STORAGE BEGINS'.
010600*
010700           COPY RCVMAXCT.
010800       EJECT
010900           COPY RCVCTLRC.
011000       EJECT
011100           COPY RCVCHFLD.
011200       EJECT
011300           COPY RCVROWCL.
011400       EJECT
011500           COPY RCVBALLT.
011600       EJECT
011700       01  FILE-STATUS-AREA.
011800           05  WS-CTLFILE-STATUS       PIC X(02).
011900               88  CTLFILE-OK          VALUE '00'.
012000           05  WS-CVRFILE-STATUS       PIC X(02).
012100               88  CVRFILE-OK          VALUE '00'.
012200           05  WS-BALLOUT-STATUS       PIC X(02).
012300               88  BALLOUT-OK          VALUE '00'.
012400           05  FILLER                  PIC X(10).
012500*
012600       01  SWITCHES-AREA.
012700           05  WS-EOF-SWITCH           PIC X(01).
012800               88  END-OF-FILE         VALUE 'Y'.
012900               88  NOT-END-OF-FILE     VALUE 'N'.
013000           05  WS-EOC-SWITCH           PIC X(01).
013100               88  END-OF-CONTROL-FILE VALUE 'Y'.
013200               88  NOT-END-OF-CONTROL  VALUE 'N'.
013300           05  WS-CAND-FOUND-SWITCH    PIC X(01).
013400               88  CANDIDATE-FOUND     VALUE 'Y'.
013500               88  CANDIDATE-NOT-FOUND VALUE 'N'.
013600           05  FILLER                  PIC X(05).
013700*
013800       01  VARIABLE-WORK-AREA.
013900           05  WS-CVR-LINE             PIC X(32000).
013910*
013920*    RAW FIRST-100-BYTE VIEW OF THE CVR LINE CURRENTLY IN HAND -
013930*    DISPLAYED WHEN A BALLOT WRITE FAILS SO OPERATIONS SEES WHICH
013940*    INPUT ROW CAUSED IT WITHOUT DUMPING THE FULL 32000-BYTE LINE.
013950           05  WS-CVR-LINE-RAW-VIEW REDEFINES WS-CVR-LINE.
013960               10  WS-CVR-LINE-FIRST-100   PIC X(100).
013970               10  FILLER                  PIC X(31900).
014000           05  WS-CTL-LINE             PIC X(100).
014300           05  WS-COMMA-COUNT          PIC 9(04) COMP.
014400           05  WS-COLON-COUNT          PIC 9(02) COMP.
014500           05  WS-PROGRESS-QUOT        PIC 9(09) COMP.
014600           05  WS-PROGRESS-REM         PIC 9(06) COMP.
014700           05  FILLER                  PIC X(10).
014800*
014810*    UNSTRING POINTER AND COLUMN NUMBER ARE CARRIED AS STANDALONE
014820*    SCRATCH COUNTERS, NOT AS PART OF THE RECORD-SHAPED WORK AREA
014830*    ABOVE - NEITHER ONE SURVIVES PAST THE ROW CURRENTLY IN HAND.
014840       77  WS-UNSTR-PTR                PIC 9(05) COMP.
014850       77  WS-COL-NUM                  PIC 9(04) COMP.
014900       01  WORK-COUNTERS-AREA.
015000           05  WS-ROWS-READ-CNTR       PIC S9(9) COMP-3 VALUE ZERO.
015100           05  WS-BALLOTS-WRITTEN-CNTR PIC S9(9) COMP-3 VALUE ZERO.
015200           05  FILLER                  PIC X(06).
015300*
015400       01  FILLER                      PIC X(30) VALUE
015500               'RCVCVRRD WORKING STORAGE ENDS '.
015600       EJECT
015700       PROCEDURE DIVISION.
015800       0000-CONTROL-PROCESS.
015900           PERFORM 1000-INITIALIZATION
016000               THRU 1099-INITIALIZATION-EXIT.
016100           PERFORM 1100-OPEN-FILES
016200               THRU 1199-OPEN-FILES-EXIT.
016300           PERFORM 2100-READ-HEADER-ROW
016400               THRU 2199-READ-HEADER-ROW-EXIT.
016500           PERFORM 2000-MAIN-PROCESS
016600               THRU 2000-MAIN-PROCESS-EXIT
016700               UNTIL END-OF-FILE.
016800           PERFORM EOJ9000-CLOSE-FILES
016900               THRU EOJ9000-CLOSE-FILES-EXIT.
017000           GOBACK.
017200       EJECT
017300       1000-INITIALIZATION.
017400           SET NOT-END-OF-FILE       TO TRUE.
017500           SET NOT-END-OF-CONTROL    TO TRUE.
017600           SET CANDIDATE-NOT-FOUND   TO TRUE.
017700           MOVE SPACES TO WS-CVR-LINE.
017800           MOVE ZERO   TO WS-ROWS-READ-CNTR
017900                          WS-BALLOTS-WRITTEN-CNTR.
018000           PERFORM 1050-READ-CONTEST-CONTROL.
018100       1099-INITIALIZATION-EXIT.
018200           EXIT.
018300*
018400       1050-READ-CONTEST-CONTROL.
018500           OPEN INPUT CONTEST-CONTROL-FILE.
018600           IF NOT CTLFILE-OK
018700              DISPLAY 'RCVCVRRD SEVERE - CONTROL FILE WILL NOT OPEN - '
018800                      WS-CTLFILE-STATUS
018900              PERFORM EOJ9900-ABEND
019000           END-IF.
019100           READ CONTEST-CONTROL-FILE INTO WS-CTL-LINE
019200               AT END
019300                  DISPLAY 'RCVCVRRD SEVERE - CONTROL FILE IS EMPTY'
019400                  PERFORM EOJ9900-ABEND
019500           END-READ.
019600           MOVE 1 TO WS-UNSTR-PTR.
019700           UNSTRING WS-CTL-LINE DELIMITED BY ','
019800               INTO CC-CONTEST-ID, CC-MAX-RANKINGS-ALLOWED
019900               WITH POINTER WS-UNSTR-PTR
019910           END-UNSTRING.
019920           IF CC-CONTEST-ID = SPACES
019930              DISPLAY 'RCVCVRRD SEVERE - CONTROL FILE HEADER LINE IS '
019940                      'MALFORMED - ' WS-CTL-LINE (1:60)
019950              PERFORM EOJ9900-ABEND
019960           END-IF.
020000           MOVE ZERO TO CC-CANDIDATE-COUNT.
020200           PERFORM 1055-READ-ONE-CANDIDATE
020300               UNTIL END-OF-CONTROL-FILE.
020400           CLOSE CONTEST-CONTROL-FILE.
020500*
020600       1055-READ-ONE-CANDIDATE.
020700           READ CONTEST-CONTROL-FILE INTO WS-CTL-LINE
020800               AT END
020900                  SET END-OF-CONTROL-FILE TO TRUE
021000           END-READ.
021100           IF NOT END-OF-CONTROL-FILE
021200              ADD 1 TO CC-CANDIDATE-COUNT
021300              SET CC-CAND-IDX TO CC-CANDIDATE-COUNT
021400              MOVE WS-CTL-LINE TO CC-CANDIDATE-CODE (CC-CAND-IDX)
021500           END-IF.
021600       EJECT
021700       1100-OPEN-FILES.
021800           OPEN INPUT  CVR-FILE.
021900           IF NOT CVRFILE-OK
022000              DISPLAY 'RCVCVRRD SEVERE - CVR FILE WILL NOT OPEN - '
022100                      WS-CVRFILE-STATUS
022200              PERFORM EOJ9900-ABEND
022300           END-IF.
022400           OPEN OUTPUT NORMALIZED-BALLOT-FILE.
022500           IF NOT BALLOUT-OK
022600              DISPLAY 'RCVCVRRD SEVERE - BALLOT OUTPUT WILL NOT OPEN - '
022700                      WS-BALLOUT-STATUS
022800              PERFORM EOJ9900-ABEND
022900           END-IF.
023000       1199-OPEN-FILES-EXIT.
023100           EXIT.
023200       EJECT
023300       2000-MAIN-PROCESS.
023400           PERFORM 2010-READ-DATA-ROW
023500               THRU 2019-READ-DATA-ROW-EXIT.
023600           IF NOT END-OF-FILE
023700              PERFORM 2020-PROCESS-DATA-ROW
023800                  THRU 2029-PROCESS-DATA-ROW-EXIT
023900           END-IF.
024000       2000-MAIN-PROCESS-EXIT.
024100           EXIT.
024200*
024300       2010-READ-DATA-ROW.
024400           MOVE SPACES TO WS-CVR-LINE.
024500           READ CVR-FILE INTO WS-CVR-LINE
024600               AT END
024700                  SET END-OF-FILE TO TRUE
024800           END-READ.
024900           IF NOT END-OF-FILE
025000              ADD 1 TO WS-ROWS-READ-CNTR
025100           END-IF.
025200       2019-READ-DATA-ROW-EXIT.
025300           EXIT.
025400*
025500       2020-PROCESS-DATA-ROW.
025550           MOVE SPACES TO NBAL-RAW-VIEW.
025600           PERFORM 2300-SPLIT-ROW-COLUMNS
025700               THRU 2399-SPLIT-ROW-COLUMNS-EXIT.
025800           PERFORM 2400-SCAN-MARKED-COLUMNS
025900               THRU 2499-SCAN-MARKED-COLUMNS-EXIT.
026000           PERFORM 2500-BUILD-BALLOT-RECORD
026100               THRU 2599-BUILD-BALLOT-RECORD-EXIT.
026200           PERFORM 2600-WRITE-BALLOT-RECORD
026300               THRU 2699-WRITE-BALLOT-RECORD-EXIT.
026400           PERFORM 2700-PROGRESS-CHECK.
026500       2029-PROCESS-DATA-ROW-EXIT.
026600           EXIT.
026700       EJECT
026800       2100-READ-HEADER-ROW.
026900           READ CVR-FILE INTO WS-CVR-LINE
027000               AT END
027100                  DISPLAY 'RCVCVRRD SEVERE - CVR FILE HAS NO HEADER ROW'
027200                  PERFORM EOJ9900-ABEND
027300           END-READ.
027400           PERFORM 2300-SPLIT-ROW-COLUMNS
027500               THRU 2399-SPLIT-ROW-COLUMNS-EXIT.
027600           PERFORM 2150-CHECK-FIXED-COLUMNS.
027700           PERFORM 2200-BUILD-COLUMN-LOOKUP
027800               THRU 2299-BUILD-COLUMN-LOOKUP-EXIT.
027900       2199-READ-HEADER-ROW-EXIT.
028000           EXIT.
028100*
028200       2150-CHECK-FIXED-COLUMNS.
028300           IF RCOL-COLUMN-COUNT < RCV-FIXED-COLUMN-COUNT
028400              DISPLAY 'RCVCVRRD SEVERE - HEADER ROW HAS FEWER THAN '
028500                      RCV-FIXED-COLUMN-COUNT ' FIXED COLUMNS'
028600              PERFORM EOJ9900-ABEND
028700           END-IF.
028800       EJECT
028900       2200-BUILD-COLUMN-LOOKUP.
029000           MOVE ZERO TO CHCOL-ENTRY-COUNT.
029100           COMPUTE WS-COL-NUM = RCV-FIXED-COLUMN-COUNT + 1.
029200           PERFORM 2210-DECODE-HEADER-CELL
029300               VARYING WS-COL-NUM FROM WS-COL-NUM BY 1
029400               UNTIL WS-COL-NUM > RCOL-COLUMN-COUNT.
029500       2299-BUILD-COLUMN-LOOKUP-EXIT.
029600           EXIT.
029700*
029800       2210-DECODE-HEADER-CELL.
029900           SET RCOL-IDX TO WS-COL-NUM.
030000           MOVE ZERO TO WS-COLON-COUNT.
030100           INSPECT RCOL-COLUMN-VALUE (RCOL-IDX)
030200               TALLYING WS-COLON-COUNT FOR ALL ':'.
030300           IF WS-COLON-COUNT NOT = 5
030400              MOVE RCOL-COLUMN-VALUE (RCOL-IDX) TO CVR-HEADER-CHOICE-FIELD
030500              DISPLAY 'RCVCVRRD SEVERE - HEADER CELL AT COLUMN '
030600                      WS-COL-NUM ' DOES NOT SPLIT INTO 6 SUBFIELDS - '
030700                      CHF-FIRST-HALF
030800              PERFORM EOJ9900-ABEND
030900           END-IF.
031000           MOVE 1 TO WS-UNSTR-PTR.
031100           UNSTRING RCOL-COLUMN-VALUE (RCOL-IDX) DELIMITED BY ':'
031200               INTO CHF-HEADER-TAG,    CHF-CONTEST-NAME,
031300                    CHF-RANK,           CHF-VOTE-RULE,
031400                    CHF-CHOICE-NAME,    CHF-FIELD-COUNT
031500               WITH POINTER WS-UNSTR-PTR
031600           END-UNSTRING.
031700           IF CHF-CONTEST-NAME NOT = CC-CONTEST-ID
031800              CONTINUE
031900           ELSE
032000              PERFORM 2220-VALIDATE-CANDIDATE-CODE
032100              PERFORM 2230-VALIDATE-RANK-CEILING
032150              PERFORM 2240-VALIDATE-LOOKUP-ROOM
032200              ADD 1 TO CHCOL-ENTRY-COUNT
032300              SET CHCOL-IDX TO CHCOL-ENTRY-COUNT
032400              MOVE WS-COL-NUM      TO CHCOL-COLUMN-NUMBER (CHCOL-IDX)
032500              MOVE CHF-RANK        TO CHCOL-RANK (CHCOL-IDX)
032600              MOVE CHF-CHOICE-NAME TO CHCOL-CHOICE-NAME (CHCOL-IDX)
032700           END-IF.
032800*
032900       2220-VALIDATE-CANDIDATE-CODE.
033000           SET CANDIDATE-NOT-FOUND TO TRUE.
033100           PERFORM 2221-SEARCH-ONE-CANDIDATE
033200               VARYING CC-CAND-IDX FROM 1 BY 1
033300               UNTIL CC-CAND-IDX > CC-CANDIDATE-COUNT
033400                  OR CANDIDATE-FOUND.
033500           IF CANDIDATE-NOT-FOUND
033600              DISPLAY 'RCVCVRRD SEVERE - UNKNOWN CANDIDATE CODE - '
033700                      CHF-CHOICE-NAME
033800              PERFORM EOJ9900-ABEND
033900           END-IF.
034000*
034100       2221-SEARCH-ONE-CANDIDATE.
034200           IF CC-CANDIDATE-CODE (CC-CAND-IDX) = CHF-CHOICE-NAME
034300              SET CANDIDATE-FOUND TO TRUE
034400           END-IF.
034500*
034600       2230-VALIDATE-RANK-CEILING.
034700           IF CHF-RANK > CC-MAX-RANKINGS-ALLOWED
034800              DISPLAY 'RCVCVRRD SEVERE - RANK '  CHF-RANK
034900                      ' EXCEEDS MAXIMUM RANKINGS ALLOWED'
035000              PERFORM EOJ9900-ABEND
035100           END-IF.
035110*
035120*    CVR-COLUMN-LOOKUP-TABLE (RCVCHFLD) IS BOUNDED AT
035130*    RCV-MAX-CHOICE-COLS ENTRIES - A HEADER ROW WITH MORE KEPT
035140*    COLUMNS THAN THAT FOR THE TARGET CONTEST WOULD OTHERWISE
035150*    DRIVE CHCOL-IDX PAST THE TABLE'S OCCURS BOUND.
035160       2240-VALIDATE-LOOKUP-ROOM.
035170           IF CHCOL-ENTRY-COUNT NOT < RCV-MAX-CHOICE-COLS
035180              DISPLAY 'RCVCVRRD SEVERE - HEADER ROW HAS MORE THAN '
035190                      RCV-MAX-CHOICE-COLS
035195                      ' KEPT CHOICE COLUMNS FOR THIS CONTEST'
035198              PERFORM EOJ9900-ABEND
035199           END-IF.
035200       EJECT
035300       2300-SPLIT-ROW-COLUMNS.
035350           MOVE SPACES TO CVR-ROW-COLUMN-TABLE.
035400           MOVE ZERO TO WS-COMMA-COUNT.
035500           INSPECT WS-CVR-LINE TALLYING WS-COMMA-COUNT FOR ALL ','.
035600           COMPUTE RCOL-COLUMN-COUNT = WS-COMMA-COUNT + 1.
035700           IF RCOL-COLUMN-COUNT > RCV-MAX-ROW-COLUMNS
035800              MOVE RCV-MAX-ROW-COLUMNS TO RCOL-COLUMN-COUNT
035900           END-IF.
036000           MOVE 1 TO WS-UNSTR-PTR.
036100           SET RCOL-IDX TO 1.
036200           PERFORM 2310-SPLIT-ONE-COLUMN
036300               RCOL-COLUMN-COUNT TIMES.
036400       2399-SPLIT-ROW-COLUMNS-EXIT.
036500           EXIT.
036600*
036700       2310-SPLIT-ONE-COLUMN.
036800           MOVE SPACES TO RCOL-COLUMN-VALUE (RCOL-IDX).
036900           UNSTRING WS-CVR-LINE DELIMITED BY ','
037000               INTO RCOL-COLUMN-VALUE (RCOL-IDX)
037100               WITH POINTER WS-UNSTR-PTR
037200           END-UNSTRING.
037300           SET RCOL-IDX UP BY 1.
037400       EJECT
037500       2400-SCAN-MARKED-COLUMNS.
037600           MOVE ZERO TO NBAL-RANKING-COUNT.
037700           PERFORM 2410-SCAN-ONE-CHOICE-COLUMN
037800               VARYING CHCOL-IDX FROM 1 BY 1
037900               UNTIL CHCOL-IDX > CHCOL-ENTRY-COUNT.
038000       2499-SCAN-MARKED-COLUMNS-EXIT.
038100           EXIT.
038200*
038300       2410-SCAN-ONE-CHOICE-COLUMN.
038400           SET RCOL-IDX TO CHCOL-COLUMN-NUMBER (CHCOL-IDX).
038500           IF RCOL-COLUMN-VALUE (RCOL-IDX) (1:1) = '1'
038600              IF NBAL-RANKING-COUNT < RCV-MAX-RANKINGS
038700                 ADD 1 TO NBAL-RANKING-COUNT
038800                 SET NBAL-RANK-IDX TO NBAL-RANKING-COUNT
038900                 MOVE CHCOL-RANK (CHCOL-IDX)
039000                      TO NBAL-RANK (NBAL-RANK-IDX)
039100                 MOVE CHCOL-CHOICE-NAME (CHCOL-IDX)
039200                      TO NBAL-CHOICE-NAME (NBAL-RANK-IDX)
039300              END-IF
039400           END-IF.
039500       EJECT
039600       2500-BUILD-BALLOT-RECORD.
039700           MOVE CC-CONTEST-ID            TO NBAL-CONTEST-ID.
039800           MOVE RCOL-COLUMN-VALUE (4)     TO NBAL-BALLOT-ID.
039900           MOVE RCOL-COLUMN-VALUE (5)     TO NBAL-PRECINCT-ID.
040000           MOVE RCOL-COLUMN-VALUE (6)     TO NBAL-BALLOT-STYLE-ID.
040100           MOVE RCOL-COLUMN-VALUE (8)     TO NBAL-SCAN-COMPUTER-NAME.
040200       2599-BUILD-BALLOT-RECORD-EXIT.
040300           EXIT.
040400*
040500       2600-WRITE-BALLOT-RECORD.
040600           MOVE SPACES TO NORMALIZED-BALLOT-REC.
040700           WRITE NORMALIZED-BALLOT-REC FROM NORMALIZED-BALLOT-RECORD.
040800           IF NOT BALLOUT-OK
040900              DISPLAY 'RCVCVRRD SEVERE - WRITE TO BALLOT OUTPUT FAILED '
041000                      WS-BALLOUT-STATUS
041050              DISPLAY 'RCVCVRRD - OFFENDING CVR ROW - '
041060                      WS-CVR-LINE-FIRST-100
041100              PERFORM EOJ9900-ABEND
041200           END-IF.
041300           ADD 1 TO WS-BALLOTS-WRITTEN-CNTR.
041400       2699-WRITE-BALLOT-RECORD-EXIT.
041500           EXIT.
041600*
041700       2700-PROGRESS-CHECK.
041800           IF RCV-PROGRESS-LOG-ON
041900              DIVIDE WS-BALLOTS-WRITTEN-CNTR BY RCV-PROGRESS-INTERVAL
042000                  GIVING WS-PROGRESS-QUOT
042100                  REMAINDER WS-PROGRESS-REM
042200              IF WS-PROGRESS-REM = ZERO
042300                 DISPLAY 'RCVCVRRD - ' WS-BALLOTS-WRITTEN-CNTR
042400                         ' NORMALIZED BALLOT RECORDS WRITTEN SO FAR'
042500              END-IF
042600           END-IF.
042700       EJECT
042800       EOJ9000-CLOSE-FILES.
042900           CLOSE CVR-FILE.
043000           CLOSE NORMALIZED-BALLOT-FILE.
043100           DISPLAY 'RCVCVRRD - ROWS READ        - ' WS-ROWS-READ-CNTR.
043200           DISPLAY 'RCVCVRRD - BALLOTS WRITTEN   - '
043300                   WS-BALLOTS-WRITTEN-CNTR.
043400       EOJ9000-CLOSE-FILES-EXIT.
043500           EXIT.
043600*
043700       EOJ9900-ABEND.
043800           DISPLAY 'RCVCVRRD - ABNORMAL TERMINATION REQUESTED'.
043900           CALL 'CKABEND'.
044000           GO TO EOJ9999-EXIT.
044100*
044200       EOJ9999-EXIT.
044300           EXIT.
