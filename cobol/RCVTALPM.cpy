000100******************************************************************
000200*    RCVTALPM  --  RCVTALLY CALL PARAMETER AREA                 *
000300*    SHARED BY THE CALLING PROGRAM'S WORKING-STORAGE AND BY      *
000400*    RCVTALLY'S OWN LINKAGE SECTION SO BOTH SIDES OF THE CALL    *
000500*    AGREE ON THE LAYOUT.  FUNCTION-CODE DRIVES WHICH OF THE     *
000600*    REMAINING FIELDS ARE SIGNIFICANT ON ENTRY/EXIT - SEE THE    *
000700*    ABSTRACT IN RCVTALLY FOR THE FUNCTION CODE LIST.            *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    02/1989  RTM  ORIGINAL MEMBER                                *
001100*    01/2015  TH   TICKET RCV-151 - NO CHANGE, CROSS-REFERENCED   *
001200*                  HERE FOR THE MAX-TALLY-CELLS RAISE             *
001210*    04/2025  PKW  TICKET RCV-163 - LK-TRACE-VIEW WAS DECLARED    *
001220*                  BUT NEVER DISPLAYED - RCVTALDR 2200-CALL-ADD-  *
001230*                  TRANSFER NOW DISPLAYS IT WHEN RCV-TRACE-ON     *
001240*                  (UPSI-0) IS SET                                *
001250******************************************************************
001400       01  LK-TALLY-PARM.
001500           05  LK-FUNCTION-CODE        PIC X(01).
001600               88  LK-FN-ADD-TRANSFER      VALUE 'A'.
001700               88  LK-FN-GET-CELL-COUNT    VALUE 'C'.
001800               88  LK-FN-GET-CELL          VALUE 'G'.
001900           05  LK-ROUND-NUMBER         PIC 9(04).
002000           05  LK-SOURCE-CANDIDATE     PIC X(40).
002100           05  LK-TARGET-CANDIDATE     PIC X(40).
002200           05  LK-TRANSFER-VALUE-DELTA PIC S9(9)V9(9).
002300           05  LK-CELL-INDEX           PIC 9(04) COMP.
002400           05  LK-RETURN-CODE          PIC 9(02).
002500           05  FILLER                  PIC X(20).
002600*
002700*    RAW VIEW OF THE FUNCTION-CODE/KEY/DELTA PORTION OF THE PARM
002800*    (EVERYTHING AHEAD OF THE COMP CELL-INDEX) - DISPLAYED WHEN
002900*    THE CALLER'S UPSI-0 TRACE SWITCH IS SET, SO OPERATIONS CAN
003000*    DUMP A BAD CALL'S PARAMETERS WITHOUT CRACKING OUT EACH ONE.
003100       01  LK-TRACE-VIEW REDEFINES LK-TALLY-PARM.
003200           05  LKT-FUNCTION-AND-KEYS   PIC X(85).
003300           05  LKT-TRANSFER-VALUE      PIC X(18).
