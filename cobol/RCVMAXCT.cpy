000100******************************************************************
000200*    RCVMAXCT  --  RCV TABULATOR MAXIMUM-VALUE CONSTANTS        *
000300*    INSTALLATION.  RCV-TAB-SYSTEMS                              *
000400******************************************************************
000500*    CHANGE LOG                                                  *
000600*    06/1985  RTM  ORIGINAL MEMBER - CVR INGEST FILEPASS PROJECT *
000700*    02/1989  RTM  ADDED MAX-TALLY-CELLS FOR UNIT 2 ACCUMULATOR  *
000800*    11/1998  DWO  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER    *
000900*    05/2009  CLN  RAISED MAX-CHOICE-COLS FOR LARGER CVR EXPORTS *
001000*    09/2024  JT   TICKET RCV-118 - MAX-ROW-COLUMNS RAISED TO    *
001100*                  MATCH MAX-CHOICE-COLS PLUS FIXED COLUMNS      *
001200******************************************************************
001300       01  RCV-MAXIMUM-CONSTANTS.
001400           05  RCV-FIXED-COLUMN-COUNT      PIC 9(02) VALUE 10.
001500           05  RCV-HEADER-FIELD-COUNT      PIC 9(02) VALUE 6.
001600           05  RCV-MAX-CHOICE-COLS         PIC 9(04) COMP VALUE 500.
001700           05  RCV-MAX-ROW-COLUMNS         PIC 9(04) COMP VALUE 510.
001800           05  RCV-MAX-CANDIDATES          PIC 9(03) COMP VALUE 60.
001900           05  RCV-MAX-RANKINGS            PIC 9(02) VALUE 20.
002000           05  RCV-MAX-TALLY-CELLS         PIC 9(04) COMP VALUE 2000.
002100           05  RCV-PROGRESS-INTERVAL       PIC 9(06) COMP VALUE 50000.
002200           05  FILLER                      PIC X(08).
