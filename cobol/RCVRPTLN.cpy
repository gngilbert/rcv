000100******************************************************************
000200*    RCVRPTLN  --  TALLY TRANSFER REPORT DETAIL LINE            *
000300*    ONE LINE PER (ROUND, SOURCE, TARGET) ACCUMULATOR CELL,      *
000400*    GROUPED BY ROUND-NUMBER AS A CONTROL BREAK.  FIELDS ARE     *
000500*    UNIT-SEPARATOR DELIMITED (X'05') IN THE SHOP'S USUAL        *
000600*    FIXED-COLUMN REPORT STYLE - SEE RCVTALDR 3000-PRINT-REPORT. *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    02/1989  RTM  ORIGINAL MEMBER                                *
001000*    02/1989  RTM  ADDED ROUND-SUBTOTAL LINE LAYOUT              *
001100******************************************************************
001200       01  TALLY-TRANSFER-REPORT-LINE.
001300           05  TR-ROUND-NUMBER             PIC 9(04).
001400           05  FILLER                      PIC X(01) VALUE X'05'.
001500           05  TR-SOURCE-CANDIDATE         PIC X(40).
001600           05  FILLER                      PIC X(01) VALUE X'05'.
001700           05  TR-TARGET-CANDIDATE         PIC X(40).
001800           05  FILLER                      PIC X(01) VALUE X'05'.
001900           05  TR-TRANSFER-VALUE           PIC -(9)9.9(9).
002000           05  FILLER                      PIC X(01) VALUE X'05'.
002100           05  FILLER                      PIC X(20).
002200*
002300       01  TALLY-SUBTOTAL-LINE.
002400           05  TS-LITERAL                  PIC X(12) VALUE
002500                   '  ROUND TOT-'.
002600           05  TS-ROUND-NUMBER             PIC 9(04).
002700           05  FILLER                      PIC X(01) VALUE X'05'.
002800           05  TS-ROUND-TOTAL              PIC -(9)9.9(9).
002900           05  FILLER                      PIC X(55).
