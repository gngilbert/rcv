000100******************************************************************
000200*    RCVCHFLD  --  CVR HEADER CHOICE FIELD / COLUMN LOOKUP      *
000300*    CVR-HEADER-CHOICE-FIELD IS THE DECODE AREA FOR ONE CHOICE   *
000400*    COLUMN HEADER CELL (COLON-DELIMITED, 6 SUBFIELDS).          *
000500*    CVR-COLUMN-LOOKUP-TABLE RETAINS, FOR EVERY HEADER COLUMN    *
000600*    KEPT FOR THE TARGET CONTEST, THE (RANK, CHOICE-NAME) PAIR   *
000700*    KEYED BY ITS PHYSICAL COLUMN NUMBER IN THE CVR ROW.         *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    06/1985  RTM  ORIGINAL MEMBER                                *
001100*    02/1989  RTM  ADDED CHF-FIELD-COUNT SENTINEL DECODE SLOT    *
001200*    09/2024  JT   TICKET RCV-118 - COLUMN-NUMBER NOW COMP       *
001300******************************************************************
001400       01  CVR-HEADER-CHOICE-FIELD.
001500           05  CHF-HEADER-TAG              PIC X(20).
001600           05  CHF-CONTEST-NAME            PIC X(40).
001700           05  CHF-RANK                    PIC 9(02).
001800           05  CHF-VOTE-RULE               PIC X(20).
001900           05  CHF-CHOICE-NAME             PIC X(40).
002000           05  CHF-FIELD-COUNT             PIC 9(02).
002100           05  FILLER                      PIC X(10).
002200*
002210*    RAW TWO-HALF VIEW OF THE SAME CELL - USED BY 2210-DECODE-
002220*    HEADER-CELL TO DISPLAY THE OFFENDING RAW TEXT ON A SEVERE
002230*    HEADER-DECODE ERROR WITHOUT RELYING ON THE SUBFIELD SPLIT.
002240       01  CHF-AS-TWO-HALVES REDEFINES CVR-HEADER-CHOICE-FIELD.
002250           05  CHF-FIRST-HALF              PIC X(62).
002260           05  CHF-SECOND-HALF             PIC X(72).
002300       01  CVR-COLUMN-LOOKUP-TABLE.
002400           05  CHCOL-ENTRY-COUNT           PIC 9(04) COMP.
002500           05  CHCOL-ENTRY
002600                   OCCURS RCV-MAX-CHOICE-COLS TIMES
002700                   INDEXED BY CHCOL-IDX.
002800               10  CHCOL-COLUMN-NUMBER     PIC 9(04) COMP.
002900               10  CHCOL-RANK              PIC 9(02).
003000               10  CHCOL-CHOICE-NAME       PIC X(40).
003100               10  FILLER                  PIC X(04).
