000100******************************************************************
000200*    RCVBALLT  --  NORMALIZED BALLOT RECORD                     *
000300*    ONE ENTRY PER INPUT CVR DATA ROW - THE OUTPUT OF UNIT 1     *
000400*    (CLEARBALLOT CVR READ).  RANKING-TABLE CARRIES THE MARKED   *
000500*    (RANK, CHOICE-NAME) PAIRS IN THE ORDER THE CHOICE COLUMNS   *
000600*    WERE ENCOUNTERED ACROSS THE ROW - NOT SORTED BY RANK.       *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    06/1985  RTM  ORIGINAL MEMBER                                *
001000*    04/1993  RTM  RANKING-COUNT WIDENED TO 9(02) - SOME BALLOT  *
001100*                  STYLES ALLOW MORE THAN 9 RANKINGS             *
001200*    05/2009  CLN  TRAILING FILLER PAD ADDED                     *
001210*    09/2024  JT   TICKET RCV-118 - ADDED NBAL-RAW-VIEW REDEFINES*
001300******************************************************************
001400       01  NORMALIZED-BALLOT-RECORD.
001500           05  NBAL-CONTEST-ID             PIC X(40).
001600           05  NBAL-SCAN-COMPUTER-NAME     PIC X(30).
001700           05  NBAL-BALLOT-ID              PIC X(30).
001800           05  NBAL-PRECINCT-ID            PIC X(20).
001900           05  NBAL-BALLOT-STYLE-ID        PIC X(20).
002000           05  NBAL-RANKING-COUNT          PIC 9(02).
002100           05  NBAL-RANKING-TABLE
002200                   OCCURS RCV-MAX-RANKINGS TIMES
002300                   INDEXED BY NBAL-RANK-IDX.
002400               10  NBAL-RANK               PIC 9(02).
002500               10  NBAL-CHOICE-NAME        PIC X(40).
002510               10  FILLER                  PIC X(04).
002600           05  FILLER                      PIC X(20).
002610*
002620*    RAW BYTE VIEW USED BY 2020-PROCESS-DATA-ROW TO BLANK-FILL THE
002630*    WHOLE WORKING RECORD WITH A SINGLE MOVE BEFORE EACH ROW'S
002640*    FIELDS ARE MOVED IN, SO NO STALE DATA SURVIVES FROM THE PRIOR
002650*    ROW IN A FIELD THIS ROW DOES NOT HAPPEN TO SET.
002660       01  NBAL-RAW-VIEW REDEFINES NORMALIZED-BALLOT-RECORD.
002670           05  NBAL-RAW-HEADER             PIC X(142).
002680           05  NBAL-RAW-TABLE              PIC X(920).
002690           05  NBAL-RAW-TRAILER            PIC X(20).
