000100******************************************************************
000110*                                                                *
000120*A    ABSTRACT..                                                 *
000130*  RCVTALLY IS THE UNIT-2 TRANSFER ACCUMULATOR.  IT IS CALLED    *
000140*  ONCE PER VOTE-TRANSFER EVENT BY THE TABULATION DRIVER         *
000150*  (RCVTALDR) AND KEEPS A RUNNING TOTAL, KEYED BY (ROUND, SOURCE,*
000160*  TARGET), IN ITS OWN WORKING-STORAGE.  BECAUSE THIS PROGRAM IS *
000170*  NOT CANCELED BETWEEN CALLS, ITS ACCUMULATOR TABLE SURVIVES FOR*
000180*  THE LIFE OF THE RUN UNIT - THIS IS WHAT MAKES IT A TALLY      *
000190*  RATHER THAN A ONE-SHOT CALCULATION.                           *
000200*                                                                *
000210*J    JCL..                                                      *
000220* CALLED SUBPROGRAM - NO JCL OF ITS OWN.                         *
000230*                                                                *
000240*P    ENTRY PARAMETERS..                                         *
000250*     LK-TALLY-PARM, FUNCTION-CODE DRIVEN -                      *
000260*     'A' = ADD-TRANSFER   (ACCUMULATE ONE EVENT)                *
000270*     'C' = GET-CELL-COUNT (HOW MANY CELLS EXIST)                *
000280*     'G' = GET-CELL       (FETCH CELL BY INDEX)                 *
000290*                                                                *
000300*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000310*     LK-RETURN-CODE 90 = ACCUMULATOR TABLE FULL                 *
000320*     LK-RETURN-CODE 91 = GET-CELL INDEX OUT OF RANGE            *
000330*     LK-RETURN-CODE 99 = UNKNOWN FUNCTION CODE                  *
000340*     THIS SUBPROGRAM DOES NOT ABEND - ALL ERRORS ARE RETURNED TO*
000350*     THE CALLER IN LK-RETURN-CODE.                              *
000360*                                                                *
000370*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000380*     NONE.                                                      *
000390*                                                                *
000400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000410*     SEE RCVMAXCT.                                              *
000420*                                                                *
000430******************************************************************
003200*    CHANGE LOG                                                  *
003300*    02/1989  RTM  ORIGINAL MEMBER - SPLIT OUT OF RCVCVRRD AS AN  *
003400*                  INDEPENDENTLY CALLABLE UNIT PER THE NEW        *
003500*                  ROUND-TRANSFER TABULATION REQUEST              *
003600*    11/1998  DWO  Y2K REVIEW - NO DATE-SENSITIVE FIELDS FOUND    *
003700*                  IN THIS PROGRAM                                *
003800*    01/2015  TH   TICKET RCV-151 - RAISED MAX-TALLY-CELLS, SEE   *
003900*                  RCVTALCL - ADDED LK-RETURN-CODE 90 OVERFLOW    *
004000*                  CHECK SO A FULL TABLE FAILS SOFT INSTEAD OF    *
004100*                  CORRUPTING THE LAST TABLE ENTRY                *
004110*    04/2025  PKW  TICKET RCV-163 - ADD-TRANSFER NOW TRACES THE   *
004120*                  CANDIDATE PAIR AND CELL-FOUND SWITCH VIA       *
004130*                  SWITCHES-FLAT-VIEW/WS-CANDIDATE-PAIR-VIEW WHEN *
004140*                  THE UPSI-0 TRACE SWITCH IS ON                  *
004150*    05/2025  PKW  TICKET RCV-164 - RESTORED THE SHOP'S OWN        *
004160*                  COLUMN HABIT (PARAGRAPH/01-LEVEL AT 14, FIRST   *
004170*                  VERB/05-LEVEL AT 18-19) THROUGHOUT - A PRIOR    *
004180*                  PASS HAD LEFT THIS AND THE OTHER TWO PROGRAMS   *
004190*                  AT A SHALLOW AREA-A INDENT NOT USED BY THIS SHOP*
004195*    05/2025  PKW  TICKET RCV-164 - ADDED THE 77-LEVEL             *
004197*                  WS-CALL-COUNT SO THE TRACE SHOWS HOW MANY TIMES *
004198*                  THIS RUN UNIT HAS CALLED ADD-TRANSFER           *
004200******************************************************************
004300       IDENTIFICATION DIVISION.
004400       PROGRAM-ID.    RCVTALLY.
004500       AUTHOR.        R T MALONE.
004600       INSTALLATION.  RCV-TAB-SYSTEMS.
004700       DATE-WRITTEN.  02/09/89.
004800       DATE-COMPILED.
004900       SECURITY.      THIS PROGRAM AND ITS SOURCE ARE THE PROPERTY OF
005000                      RCV-TAB-SYSTEMS.  UNAUTHORIZED USE OR DISCLOSURE
005100                      IS PROHIBITED.
005200       EJECT
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER.  IBM-370.
005600       OBJECT-COMPUTER.  IBM-370.
005700       SPECIAL-NAMES.
005800           UPSI-0 ON STATUS IS RCV-TRACE-ON
005900                     OFF STATUS IS RCV-TRACE-OFF.
006000       EJECT
006100       DATA DIVISION.
006200       WORKING-STORAGE SECTION.
006300       01  FILLER                      PIC X(32) VALUE
006400               'RCVTALLY WORKING STORAGE BEGINS'.
006500*
006600           COPY RCVMAXCT.
006700       EJECT
006800           COPY RCVTALCL.
006900       EJECT
007000       01  SWITCHES-AREA.
007100           05  WS-CELL-FOUND-SWITCH    PIC X(01).
007200               88  CELL-FOUND          VALUE 'Y'.
007300               88  CELL-NOT-FOUND      VALUE 'N'.
007400           05  FILLER                  PIC X(05).
007410*
007420*    FLAT VIEW OF THE SWITCH GROUP - DISPLAYED BY 1020-TRACE-
007430*    ADD-TRANSFER WHEN THE UPSI-0 TRACE SWITCH IS ON SO OPERATIONS
007440*    SEES THE CELL-FOUND SWITCH AS ONE FIELD RATHER THAN CRACKING
007450*    IT OUT BYTE BY BYTE.
007460       01  SWITCHES-FLAT-VIEW REDEFINES SWITCHES-AREA
007470                                     PIC X(06).
007500*
007600       01  VARIABLE-WORK-AREA.
007700           05  WS-SOURCE-CAND          PIC X(40).
007800           05  WS-TARGET-CAND          PIC X(40).
007900           05  FILLER                  PIC X(10).
007910*
007920*    FLAT VIEW OF THE CANDIDATE-PAIR PORTION - USED WHEN TRACING
007930*    IS ON TO DISPLAY BOTH NORMALIZED CANDIDATE KEYS AS ONE FIELD.
007940       01  WS-CANDIDATE-PAIR-VIEW REDEFINES VARIABLE-WORK-AREA.
007950           05  WSV-CANDIDATE-PAIR      PIC X(80).
007960           05  FILLER                  PIC X(10).
008000*
008050*    THIS SUBPROGRAM IS NOT CANCELED BETWEEN CALLS, SO A SIMPLE
008060*    STANDALONE CALL COUNTER SURVIVES FOR THE LIFE OF THE RUN UNIT
008070*    THE SAME WAY THE ACCUMULATOR TABLE DOES - IT IS NOT PART OF
008080*    ANY RECORD-SHAPED WORK AREA SO IT IS CARRIED AT THE 77 LEVEL.
008090       77  WS-CALL-COUNT               PIC 9(07) COMP-3 VALUE ZERO.
008100       01  FILLER                      PIC X(30) VALUE
008200               'RCVTALLY WORKING STORAGE ENDS '.
008300       EJECT
008400       LINKAGE SECTION.
008500           COPY RCVTALPM.
009700       EJECT
009800       PROCEDURE DIVISION USING LK-TALLY-PARM.
009900       0000-CONTROL-PROCESS.
009910           ADD 1 TO WS-CALL-COUNT.
010000           IF LK-FN-ADD-TRANSFER
010100              PERFORM 1000-ADD-TRANSFER
010200                  THRU 1099-ADD-TRANSFER-EXIT
010300           ELSE
010400              IF LK-FN-GET-CELL-COUNT
010500                 PERFORM 2000-GET-CELL-COUNT
010600              ELSE
010700                 IF LK-FN-GET-CELL
010800                    PERFORM 3000-GET-CELL
010900                        THRU 3099-GET-CELL-EXIT
011000                 ELSE
011100                    MOVE 99 TO LK-RETURN-CODE
011200                 END-IF
011300              END-IF
011400           END-IF.
011500           GOBACK.
011600       EJECT
011700       1000-ADD-TRANSFER.
011800           MOVE ZERO TO LK-RETURN-CODE.
011900           MOVE LK-SOURCE-CANDIDATE TO WS-SOURCE-CAND.
012000           IF WS-SOURCE-CAND = SPACES
012100              MOVE 'uncounted' TO WS-SOURCE-CAND
012200           END-IF.
012300           MOVE LK-TARGET-CANDIDATE TO WS-TARGET-CAND.
012400           IF WS-TARGET-CAND = SPACES
012500              MOVE 'exhausted' TO WS-TARGET-CAND
012600           END-IF.
012700           SET CELL-NOT-FOUND TO TRUE.
012800           PERFORM 1010-SEARCH-ONE-CELL
012900               VARYING TAL-IDX FROM 1 BY 1
013000               UNTIL TAL-IDX > TAL-CELL-COUNT
013100                  OR CELL-FOUND.
013200           IF CELL-NOT-FOUND
013300              IF TAL-CELL-COUNT NOT < RCV-MAX-TALLY-CELLS
013400                 MOVE 90 TO LK-RETURN-CODE
013500              ELSE
013600                 ADD 1 TO TAL-CELL-COUNT
013700                 SET TAL-IDX TO TAL-CELL-COUNT
013800                 MOVE LK-ROUND-NUMBER TO TAL-ROUND-NUMBER (TAL-IDX)
013900                 MOVE WS-SOURCE-CAND  TO TAL-SOURCE-CANDIDATE (TAL-IDX)
014000                 MOVE WS-TARGET-CAND  TO TAL-TARGET-CANDIDATE (TAL-IDX)
014100                 MOVE ZERO            TO TAL-TRANSFER-VALUE (TAL-IDX)
014200              END-IF
014300           END-IF.
014320           IF RCV-TRACE-ON
014340              PERFORM 1020-TRACE-ADD-TRANSFER
014360           END-IF.
014400           IF LK-RETURN-CODE = ZERO
014500              ADD LK-TRANSFER-VALUE-DELTA TO TAL-TRANSFER-VALUE (TAL-IDX)
014600           END-IF.
014700       1099-ADD-TRANSFER-EXIT.
014800           EXIT.
014900*
014920       1020-TRACE-ADD-TRANSFER.
014940           DISPLAY 'RCVTALLY TRACE - PAIR    - ' WSV-CANDIDATE-PAIR.
014950           DISPLAY 'RCVTALLY TRACE - CALLS   - ' WS-CALL-COUNT.
014960           DISPLAY 'RCVTALLY TRACE - SWITCH  - ' SWITCHES-FLAT-VIEW.
014980*
015000       1010-SEARCH-ONE-CELL.
015100           IF TAL-ROUND-NUMBER (TAL-IDX)     = LK-ROUND-NUMBER
015200              AND TAL-SOURCE-CANDIDATE (TAL-IDX) = WS-SOURCE-CAND
015300              AND TAL-TARGET-CANDIDATE (TAL-IDX) = WS-TARGET-CAND
015400              SET CELL-FOUND TO TRUE
015500           END-IF.
015600       EJECT
015700       2000-GET-CELL-COUNT.
015800           MOVE ZERO            TO LK-RETURN-CODE.
015900           MOVE TAL-CELL-COUNT  TO LK-CELL-INDEX.
016000*
016100       3000-GET-CELL.
016200           MOVE ZERO TO LK-RETURN-CODE.
016300           IF LK-CELL-INDEX > ZERO AND LK-CELL-INDEX NOT > TAL-CELL-COUNT
016400              SET TAL-IDX TO LK-CELL-INDEX
016500              MOVE TAL-ROUND-NUMBER (TAL-IDX)
016600                   TO LK-ROUND-NUMBER
016700              MOVE TAL-SOURCE-CANDIDATE (TAL-IDX)
016800                   TO LK-SOURCE-CANDIDATE
016900              MOVE TAL-TARGET-CANDIDATE (TAL-IDX)
017000                   TO LK-TARGET-CANDIDATE
017100              MOVE TAL-TRANSFER-VALUE (TAL-IDX)
017200                   TO LK-TRANSFER-VALUE-DELTA
017300           ELSE
017400              MOVE 91 TO LK-RETURN-CODE
017500           END-IF.
017600       3099-GET-CELL-EXIT.
017700           EXIT.
