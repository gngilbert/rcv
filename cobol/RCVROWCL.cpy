000100******************************************************************
000200*    RCVROWCL  --  CVR ROW COLUMN-SPLIT WORK TABLE              *
000300*    GENERIC COMMA-SPLIT WORK AREA USED FOR BOTH THE HEADER ROW *
000400*    AND EVERY DATA ROW OF THE CVR CSV EXPORT.  THE PHYSICAL    *
000500*    LINE IS UNSTRUNG ONE COMMA-DELIMITED CELL AT A TIME INTO    *
000600*    THIS TABLE BY RCVCVRRD 2300-SPLIT-ROW-COLUMNS.               *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    06/1985  RTM  ORIGINAL MEMBER                                *
001000*    07/1992  RTM  WIDENED CELL TO X(150) - CHOICE HEADER CELLS  *
001100*                  RUN LONGER THAN A PLAIN DATA CELL             *
001150*    03/2025  PKW  TICKET RCV-162 - A ROW SHORTER THAN THE ONE    *
001160*                  BEFORE IT WAS LEAVING STALE CELL TEXT IN       *
001170*                  ENTRIES PAST ITS OWN COLUMN COUNT - RCVCVRRD   *
001180*                  2300-SPLIT-ROW-COLUMNS NOW BLANKS THIS WHOLE   *
001190*                  TABLE BEFORE EACH ROW IS RE-SPLIT               *
001200******************************************************************
001300       01  CVR-ROW-COLUMN-TABLE.
001400           05  RCOL-COLUMN-COUNT           PIC 9(04) COMP.
001500           05  RCOL-COLUMN-VALUE
001600                   OCCURS RCV-MAX-ROW-COLUMNS TIMES
001700                   INDEXED BY RCOL-IDX
001800                   PIC X(150).
001900           05  FILLER                      PIC X(04).
