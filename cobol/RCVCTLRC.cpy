000100******************************************************************
000200*    RCVCTLRC  --  CONTEST CONTROL RECORD                       *
000300*    HOLDS THE CONTEST ID, THE MAX-RANKINGS-ALLOWED LIMIT AND    *
000400*    THE CANDIDATE-CODE LIST CONFIGURED FOR THE CONTEST BEING    *
000500*    PROCESSED.  LOADED ONCE AT INITIALIZATION FROM              *
000600*    CONTEST-CONTROL-FILE (SEE RCVCVRRD 1150-READ-CONTEST-CTRL). *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    06/1985  RTM  ORIGINAL MEMBER                                *
001000*    03/1994  RTM  WIDENED CANDIDATE-CODE TO X(40) PER SPEC      *
001100*    11/1998  DWO  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER    *
001210*    09/2024  JT   TICKET RCV-118 - ADDED RAW-HEADER REDEFINES   *
001230*    03/2025  PKW  TICKET RCV-162 - DROPPED THE RAW-HEADER       *
001240*                  REDEFINES ADDED ABOVE - IT ALIASED THE SAME   *
001250*                  BYTES AS CC-CONTEST-ID/CC-MAX-RANKINGS-ALLOWED*
001260*                  SO IT COULD NEVER SHOW ANYTHING BUT WHAT THE  *
001270*                  CALLER'S OWN VALIDATION HAD ALREADY PROVED    *
001280*                  BLANK.  THE CALLER NOW DISPLAYS ITS OWN RAW   *
001290*                  INPUT LINE INSTEAD - SEE RCVCVRRD.            *
001295******************************************************************
001300       01  CONTEST-CONTROL-RECORD.
001400           05  CC-CONTEST-ID               PIC X(40).
001500           05  CC-MAX-RANKINGS-ALLOWED     PIC 9(02).
001600           05  CC-CANDIDATE-COUNT          PIC 9(03) COMP.
001700           05  CC-CANDIDATE-TABLE
001800                   OCCURS RCV-MAX-CANDIDATES TIMES
001900                   INDEXED BY CC-CAND-IDX.
002000               10  CC-CANDIDATE-CODE       PIC X(40).
002010               10  FILLER                  PIC X(04).
002100           05  FILLER                      PIC X(20).
