000100******************************************************************
000200*    RCVTALCL  --  TALLY TRANSFER ACCUMULATOR TABLE             *
000300*    TAL-CELL IS ONE ACCUMULATOR CELL, KEYED BY (ROUND-NUMBER,   *
000400*    SOURCE-CANDIDATE, TARGET-CANDIDATE).  SOURCE = 'UNCOUNTED'  *
000500*    MEANS THE INITIAL DISTRIBUTION; TARGET = 'EXHAUSTED' MEANS  *
000600*    A BALLOT WITH NO FURTHER VALID RANKING.  TRANSFER-VALUE IS  *
000700*    A COMP-3 ACCUMULATOR - NO ROUNDING IS EVER PERFORMED ON IT. *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    02/1989  RTM  ORIGINAL MEMBER - UNIT 2 ACCUMULATOR TABLE    *
001100*    02/1989  RTM  SIZED TRANSFER-VALUE S9(9)V9(9) PER SPEC -    *
001200*                  UPSTREAM TABULATOR MAY CARRY FRACTIONAL VOTES *
001300*    01/2015  TH   TICKET RCV-151 - RAISED MAX-TALLY-CELLS       *
001400******************************************************************
001500       01  TALLY-TRANSFER-TABLE.
001600           05  TAL-CELL-COUNT              PIC 9(04) COMP VALUE ZERO.
001700           05  TAL-CELL
001800                   OCCURS RCV-MAX-TALLY-CELLS TIMES
001900                   INDEXED BY TAL-IDX.
002000               10  TAL-ROUND-NUMBER        PIC 9(04).
002100               10  TAL-SOURCE-CANDIDATE    PIC X(40).
002200               10  TAL-TARGET-CANDIDATE    PIC X(40).
002300               10  TAL-TRANSFER-VALUE      PIC S9(9)V9(9) COMP-3.
002400               10  FILLER                  PIC X(08).
